000100******************************************************************
000200*
000300*    PL2SCN  -  PLAN 2 STUDENT LOAN - SCENARIO INPUT RECORD
000400*
000500*    ONE RECORD PER BORROWER SCENARIO ON SCENARIO-FILE.
000600*    LINE-SEQUENTIAL, UNSIGNED ZONED-DISPLAY NUMERICS THROUGHOUT
000700*    SO THE FILE CAN BE BUILT OR EYEBALLED WITH A TEXT EDITOR.
000800*
000900*    MAINTENANCE HISTORY                                         *
001000*    -------------------------------------------------------     *
001100*    06/14/91  RSH  ORIGINAL COPYBOOK FOR THE PLAN-2 PROJECTION   SL114   
001200*                   RUN (REQ SL-114).
001300*    09/02/93  RSH  ADDED CAREER-CODE 'L' LATE BLOOMER PROFILE    SL140   
001400*                   (REQ SL-140).
001500*    03/11/99  TWK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   Y2KREV  
001600*                   NO CHANGE REQUIRED.  SIGNED OFF.
001700*    08/22/04  DMP  WIDENED FILLER TO ROUND RECORD TO 40 BYTES    SL206   
001800*                   FOR THE NEW TAPE-TO-DISK LOADER (REQ SL-206).
001900*
002000******************************************************************
002100 01  PL2-SCENARIO-REC.
002200     05  PL2-SCENARIO-ID           PIC X(08).
002300     05  PL2-LOAN-BALANCE          PIC 9(07)V99.
002400     05  PL2-ANNUAL-SALARY         PIC 9(07)V99.
002500     05  PL2-CAREER-CODE           PIC X(01).
002600         88  PL2-CAREER-STEADY         VALUE 'S'.
002700         88  PL2-CAREER-FAST-TRACK     VALUE 'F'.
002800         88  PL2-CAREER-LATE-BLOOMER   VALUE 'L'.
002900         88  PL2-CAREER-CUSTOM         VALUE 'C'.
003000     05  PL2-CUSTOM-GROWTH-PCT     PIC 9(02)V99.
003100     05  PL2-RPI-PCT               PIC 9(02)V99.
003200     05  FILLER                    PIC X(05).
