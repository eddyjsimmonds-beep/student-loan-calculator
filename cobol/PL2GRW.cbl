000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE STATE STUDENT LOANS UNIT  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    PL2GRW.
000700 AUTHOR.        R S HARGROVE.
000800 INSTALLATION.  STUDENT LOANS UNIT - BATCH SYSTEMS.
000900 DATE-WRITTEN.  06/14/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300*    PL2GRW RETURNS THE ANNUAL SALARY GROWTH RATE FOR ONE YEAR
001400*    OF A PLAN-2 LOAN PROJECTION.  CALLED ONCE PER SIMULATED YEAR
001500*    BOUNDARY BY PL2SIM.  NO FILE I/O - A TABLE LOOKUP SUBROUTINE
001600*    ONLY.
001700*
001800*    CALLING SEQUENCE -
001900*        CALL 'PL2GRW' USING YEAR-INDEX, CAREER-CODE,
002000*                             CUSTOM-GROWTH-PCT, GROWTH-RATE-OUT.
002100*
002200*    CHANGE LOG
002300*    -------------------------------------------------------
002400*    06/14/91  RSH  ORIGINAL PROGRAM (REQ SL-114).  STEADY AND
002500*                   CUSTOM CAREER CODES ONLY.                     SL114   
002600*    09/02/93  RSH  ADDED FAST-TRACK AND LATE-BLOOMER CAREER
002700*                   CODES, TABLE-DRIVEN LOOKUP (REQ SL-140).      SL140   
002800*    03/11/99  TWK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002900*                   PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.     Y2KREV  
003000*    11/19/02  DMP  UNRECOGNISED CAREER CODE NOW DEFAULTS TO THE
003100*                   STEADY RATE INSTEAD OF ABENDING (REQ SL-178). SL178   
003200*    08/22/04  DMP  ADDED WS-TRACE-DATE DISPLAY FOR THE BATCH
003300*                   AUDIT LOG (REQ SL-206).                       SL206   
003400*
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700*    TRACE-DATE IS STAMPED ON THE AUDIT DISPLAY EACH TIME THIS
004800*    SUBROUTINE FIRES - BROKEN OUT YY/MM/DD THE SAME WAY THE
004900*    PLAN-2 REPORT PROGRAMS DO IT.
005000 01  WS-TRACE-DATE-N             PIC 9(06).
005100 01  WS-TRACE-DATE REDEFINES WS-TRACE-DATE-N.
005200     05  WS-TRACE-YY             PIC 99.
005300     05  WS-TRACE-MM             PIC 99.
005400     05  WS-TRACE-DD             PIC 99.
005500*
005600*    FAST-TRACK GROWTH BANDS - LO-YEAR / HI-YEAR / RATE PER BAND,
005700*    LOADED AS ONE LITERAL PER ROW AND RE-SLICED BY THE REDEFINES
005800*    BELOW SO A NEW BAND CAN BE ADDED WITHOUT TOUCHING THE LOGIC.
005900 01  WS-FAST-TRACK-INIT.
006000     05  FILLER                  PIC X(09) VALUE '000401000'.
006100     05  FILLER                  PIC X(09) VALUE '050900500'.
006200     05  FILLER                  PIC X(09) VALUE '109900300'.
006300 01  WS-FAST-TRACK-TABLE REDEFINES WS-FAST-TRACK-INIT.
006400     05  WS-FT-ENTRY OCCURS 3 TIMES.
006500         10  WS-FT-LO-YEAR       PIC 9(02).
006600         10  WS-FT-HI-YEAR       PIC 9(02).
006700         10  WS-FT-RATE          PIC 9V9(04).
006800*
006900*    LATE-BLOOMER GROWTH BANDS - SAME LAYOUT AS THE FAST-TRACK
007000*    TABLE ABOVE.
007100 01  WS-LATE-BLOOM-INIT.
007200     05  FILLER                  PIC X(09) VALUE '000300100'.
007300     05  FILLER                  PIC X(09) VALUE '040402500'.
007400     05  FILLER                  PIC X(09) VALUE '059900300'.
007500 01  WS-LATE-BLOOM-TABLE REDEFINES WS-LATE-BLOOM-INIT.
007600     05  WS-LB-ENTRY OCCURS 3 TIMES.
007700         10  WS-LB-LO-YEAR       PIC 9(02).
007800         10  WS-LB-HI-YEAR       PIC 9(02).
007900         10  WS-LB-RATE          PIC 9V9(04).
008000*
008100 01  WS-SUBSCRIPTS.
008200     05  WS-FT-SUB               PIC S9(02) COMP VALUE +0.
008300     05  WS-LB-SUB               PIC S9(02) COMP VALUE +0.
008400     05  FILLER                  PIC X(02).
008500*
008600 77  WS-STEADY-RATE              PIC 9V9(04) VALUE 0.0250.
008700 77  WS-DEFAULT-RATE             PIC 9V9(04) VALUE 0.0250.
008800*
008900 LINKAGE SECTION.
009000 01  YEAR-INDEX                  PIC 9(02) COMP.
009100 01  CAREER-CODE                 PIC X(01).
009200     88  CAREER-STEADY               VALUE 'S'.
009300     88  CAREER-FAST-TRACK           VALUE 'F'.
009400     88  CAREER-LATE-BLOOMER         VALUE 'L'.
009500     88  CAREER-CUSTOM               VALUE 'C'.
009600 01  CUSTOM-GROWTH-PCT           PIC 9(02)V99.
009700 01  GROWTH-RATE-OUT             PIC S9(01)V9(06) COMP-3.
009800
009900******************************************************************
010000 PROCEDURE DIVISION USING YEAR-INDEX, CAREER-CODE,
010100         CUSTOM-GROWTH-PCT, GROWTH-RATE-OUT.
010200******************************************************************
010300*
010400*    PARAGRAPH NUMBERING USES A LEADING ZERO (0000/0100/0200/
010500*    0300-SERIES) TO DISTINGUISH THIS SUBROUTINE'S PARAGRAPHS
010600*    FROM THE CALLING PROGRAM'S OWN 000/100/200-SERIES NAMES IN
010700*    ANY COMBINED COMPILE LISTING OR CROSS-REFERENCE REPORT -
010800*    THIS IS PL2GRW'S OWN CONVENTION, NOT USED BY PL2SIM.
010900*
011000 0000-MAIN-RTN.
011100*    THE AUDIT DISPLAY FIRES ON EVERY CALL - ONCE PER SIMULATED
011200*    YEAR BOUNDARY PER SCENARIO, SO A LARGE SCENARIO FILE CAN
011300*    PRODUCE A VERY LONG JOB LOG.  THIS WAS ADDED UNDER REQ
011400*    SL-206 FOR THE BATCH AUDIT TRAIL AND HAS NOT BEEN MADE
011500*    CONDITIONAL ON A DEBUG SWITCH - THE AUDIT TEAM WANTS EVERY
011600*    CALL RECORDED, NOT A SAMPLE.
011700     ACCEPT WS-TRACE-DATE-N FROM DATE.
011800     DISPLAY 'PL2GRW ENTERED - YEAR ' YEAR-INDEX
011900         ' CODE ' CAREER-CODE ' RUN-DATE ' WS-TRACE-YY
012000         '/' WS-TRACE-MM '/' WS-TRACE-DD.
012100     PERFORM 0100-SELECT-RATE-RTN THRU 0100-EXIT.
012200     GOBACK.
012300*
012400******************************************************************
012500*    0100-SELECT-RATE-RTN
012600*    -------------------------------------------------------
012700*    DISPATCHES ON THE CAREER-CODE 88-LEVELS TO ONE OF THE FOUR
012800*    PLAN-2 CAREER PROFILES ADDED UNDER REQ SL-140.  AN
012900*    UNRECOGNISED CODE FALLS THROUGH TO WS-DEFAULT-RATE RATHER
013000*    THAN ABENDING THE STEP - SEE THE 11/19/02 CHANGE-LOG ENTRY
013100*    (REQ SL-178).  BEFORE THAT CHANGE AN UNKNOWN CODE ABENDED
013200*    THE WHOLE RUN, WHICH LOST EVERY SCENARIO ALREADY PROCESSED
013300*    ON A SINGLE BAD INPUT RECORD.
013400******************************************************************
013500 0100-SELECT-RATE-RTN.
013600     EVALUATE TRUE
013700*    CUSTOM CAREER CODE USES THE SCENARIO'S OWN GROWTH FIGURE,
013800*    NOT A TABLE RATE - THE ONLY PROFILE THAT TAKES A VALUE
013900*    FROM THE CALLER RATHER THAN LOOKING ONE UP.
014000         WHEN CAREER-CUSTOM
014100             COMPUTE GROWTH-RATE-OUT ROUNDED =
014200                 CUSTOM-GROWTH-PCT / 100
014300*    STEADY CAREER CODE IS A SINGLE FLAT RATE FOR EVERY YEAR OF
014400*    THE TERM - THE ORIGINAL REQ SL-114 BEHAVIOUR, STILL THE
014500*    DEFAULT PROFILE WHEN A SCENARIO CARRIES NO SPECIAL CODE.
014600         WHEN CAREER-STEADY
014700             MOVE WS-STEADY-RATE TO GROWTH-RATE-OUT
014800*    FAST-TRACK AND LATE-BLOOMER BOTH LOOK UP A YEAR-BANDED RATE
014900*    FROM A TABLE - SEE 0200/0300 BELOW FOR THE BAND WALK.
015000         WHEN CAREER-FAST-TRACK
015100             PERFORM 0200-FAST-TRACK-RTN THRU 0200-EXIT
015200         WHEN CAREER-LATE-BLOOMER
015300             PERFORM 0300-LATE-BLOOM-RTN THRU 0300-EXIT
015400*    ANY CODE NOT ONE OF THE FOUR 88-LEVELS ABOVE (A BAD TAPE
015500*    RECORD, AN UNMAPPED NEW CODE NOT YET WIRED INTO THIS
015600*    PROGRAM) DEFAULTS RATHER THAN ABENDS - SEE REQ SL-178.
015700         WHEN OTHER
015800             MOVE WS-DEFAULT-RATE TO GROWTH-RATE-OUT
015900     END-EVALUATE.
016000 0100-EXIT.
016100     EXIT.
016200*
016300******************************************************************
016400*    0200-FAST-TRACK-RTN
016500*    -------------------------------------------------------
016600*    WALK THE FAST-TRACK TABLE AND STOP ON THE FIRST BAND WHOSE
016700*    HI-YEAR COVERS THE REQUESTED YEAR INDEX.  THE FAST-TRACK
016800*    PROFILE STARTS AT A HIGHER GROWTH RATE THAN STEADY AND
016900*    TAPERS DOWN AS THE CAREER MATURES - A SALARY PROGRESSION
017000*    TYPICAL OF GRADUATE ENTRY SCHEMES, PER THE POLICY TEAM'S
017100*    REQ SL-140 NOTES.  WS-FAST-TRACK-TABLE IS BUILT ONCE AT
017200*    COMPILE TIME FROM THE LITERAL ROWS IN WS-FAST-TRACK-INIT -
017300*    SEE THE REDEFINES IN WORKING-STORAGE.
017400******************************************************************
017500 0200-FAST-TRACK-RTN.
017600*    DEFAULT FIRST, IN CASE NO BAND MATCHES (SHOULD NOT HAPPEN
017700*    GIVEN THE TABLE COVERS YEARS 00-99, BUT COSTS NOTHING TO
017800*    GUARD AGAINST A FUTURE TABLE EDIT THAT LEAVES A GAP).
017900     MOVE WS-DEFAULT-RATE TO GROWTH-RATE-OUT.
018000     MOVE 1 TO WS-FT-SUB.
018100     PERFORM 0210-FAST-TRACK-SCAN-RTN THRU 0210-EXIT
018200         UNTIL WS-FT-SUB > 3.
018300 0200-EXIT.
018400     EXIT.
018500*
018600******************************************************************
018700*    0210-FAST-TRACK-SCAN-RTN
018800*    -------------------------------------------------------
018900*    ONE PASS PER TABLE ROW.  ON A MATCH THE SUBSCRIPT IS FORCED
019000*    TO 4 (ONE PAST THE LAST ROW) SO THE CONTROLLING UNTIL IN
019100*    0200-FAST-TRACK-RTN STOPS THE SCAN IMMEDIATELY RATHER THAN
019200*    CONTINUING TO WALK ROWS THAT CANNOT MATCH AFTER THE FIRST
019300*    HIT - THE THREE BANDS NEVER OVERLAP SO THE FIRST MATCH IS
019400*    ALWAYS THE ONLY MATCH.
019500******************************************************************
019600 0210-FAST-TRACK-SCAN-RTN.
019700     IF YEAR-INDEX >= WS-FT-LO-YEAR (WS-FT-SUB)
019800        AND YEAR-INDEX <= WS-FT-HI-YEAR (WS-FT-SUB)
019900         MOVE WS-FT-RATE (WS-FT-SUB) TO GROWTH-RATE-OUT
020000         MOVE 4 TO WS-FT-SUB
020100     ELSE
020200         ADD 1 TO WS-FT-SUB
020300     END-IF.
020400 0210-EXIT.
020500     EXIT.
020600*
020700******************************************************************
020800*    0300-LATE-BLOOM-RTN
020900*    -------------------------------------------------------
021000*    SAME WALK AS 0200-FAST-TRACK-RTN BUT AGAINST THE LATE-
021100*    BLOOMER TABLE, WHICH SPIKES TO 25% IN YEAR 4 ONLY - A
021200*    ONE-OFF PROMOTION-YEAR JUMP RATHER THAN A SMOOTH TAPER, PER
021300*    THE LATE-BLOOMER PROFILE DESCRIPTION IN THE REQ SL-140
021400*    SPECIFICATION PACK.  YEARS OUTSIDE THE PROMOTION BAND GROW
021500*    AT A FLATTER RATE THAN FAST-TRACK - THIS IS THE SLOWER-
021600*    STARTING, LATER-PEAKING CAREER PROFILE.
021700******************************************************************
021800 0300-LATE-BLOOM-RTN.
021900     MOVE WS-DEFAULT-RATE TO GROWTH-RATE-OUT.
022000     MOVE 1 TO WS-LB-SUB.
022100     PERFORM 0310-LATE-BLOOM-SCAN-RTN THRU 0310-EXIT
022200         UNTIL WS-LB-SUB > 3.
022300 0300-EXIT.
022400     EXIT.
022500*
022600******************************************************************
022700*    0310-LATE-BLOOM-SCAN-RTN
022800*    -------------------------------------------------------
022900*    IDENTICAL LOGIC TO 0210-FAST-TRACK-SCAN-RTN, AGAINST THE
023000*    WS-LB- TABLE INSTEAD OF WS-FT-.  KEPT AS A SEPARATE
023100*    PARAGRAPH RATHER THAN A SHARED ONE WITH A TABLE-SELECT
023200*    PARAMETER SINCE THE TWO TABLES HAVE DIFFERENT SUBSCRIPT
023300*    FIELDS (WS-FT-SUB VS WS-LB-SUB) AND THE SHOP'S CONVENTION
023400*    IS ONE PARAGRAPH PER TABLE WALK, NOT A GENERIC WALKER.
023500******************************************************************
023600 0310-LATE-BLOOM-SCAN-RTN.
023700     IF YEAR-INDEX >= WS-LB-LO-YEAR (WS-LB-SUB)
023800        AND YEAR-INDEX <= WS-LB-HI-YEAR (WS-LB-SUB)
023900         MOVE WS-LB-RATE (WS-LB-SUB) TO GROWTH-RATE-OUT
024000         MOVE 4 TO WS-LB-SUB
024100     ELSE
024200         ADD 1 TO WS-LB-SUB
024300     END-IF.
024400 0310-EXIT.
024500     EXIT.
