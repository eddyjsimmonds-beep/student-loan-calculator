000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE STATE STUDENT LOANS UNIT  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    PL2SIM.
000700 AUTHOR.        R S HARGROVE.
000800 INSTALLATION.  STUDENT LOANS UNIT - BATCH SYSTEMS.
000900 DATE-WRITTEN.  06/14/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300*    PL2SIM IS THE PLAN-2 LOAN PROJECTION BATCH.  FOR EACH
001400*    SCENARIO RECORD IT SIMULATES THE LOAN MONTH BY MONTH OVER A
001500*    30 YEAR (360 MONTH) TERM, WRITES A YEARLY TRAJECTORY ROW TO
001600*    TRAJECT-FILE, A SUMMARY ROW TO SUMMARY-FILE, AND PRINTS THE
001700*    PROJECTION REPORT TO REPORT-FILE.  CALLS PL2GRW ONCE PER
001800*    SIMULATED YEAR BOUNDARY TO OBTAIN THE SALARY GROWTH RATE.
001900*
002000*    CHANGE LOG
002100*    -------------------------------------------------------
002200*    06/14/91  RSH  ORIGINAL PROGRAM (REQ SL-114).  STEADY AND    SL114   
002300*                   CUSTOM CAREER PROFILES, FIXED RPI PER RUN.
002400*    09/02/93  RSH  ADDED FAST-TRACK AND LATE-BLOOMER PROFILES    SL140   
002500*                   VIA PL2GRW, PER-SCENARIO RPI (REQ SL-140).
002600*    03/11/99  TWK  Y2K REVIEW - WS-RUN-DATE IS A 2-DIGIT YEAR    Y2KREV  
002700*                   FOR THE REPORT BANNER ONLY, NOT USED IN ANY
002800*                   DATE ARITHMETIC.  NO CHANGE REQUIRED.
002900*                   SIGNED OFF.
003000*    11/19/02  DMP  ADDED THE GRAND-TOTAL FOOTER ACROSS SCENARIOS SL178   
003100*                   (REQ SL-178).
003200*    08/22/04  DMP  WIDENED THE SCENARIO AND TRAJECTORY RECORDS   SL206   
003300*                   FOR THE TAPE-TO-DISK LOADER; NO LOGIC CHANGE
003400*                   HERE (REQ SL-206).
003500*    02/14/07  KMB  CORRECTED THE PAYOFF TEST TO FIRE AFTER THE   SL241   
003600*                   YEARLY TRAJECTORY WRITE, NOT BEFORE, SO A
003700*                   PAYOFF MONTH ON A YEAR BOUNDARY STILL GETS ITS
003800*                   ROW (REQ SL-241).
003900*
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT SCENARIO-FILE ASSIGN TO SCNFILE
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-SCENARIO-STATUS.
005600
005700     SELECT TRAJECT-FILE ASSIGN TO TRJFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-TRAJECT-STATUS.
006100
006200     SELECT SUMMARY-FILE ASSIGN TO SUMFILE
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-SUMMARY-STATUS.
006600
006700     SELECT REPORT-FILE ASSIGN TO RPTFILE
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-REPORT-STATUS.
007100
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  SCENARIO-FILE
007700     RECORDING MODE IS F.
007800 COPY PL2SCN.
007900
008000 FD  TRAJECT-FILE
008100     RECORDING MODE IS F.
008200 COPY PL2TRJ.
008300
008400 FD  SUMMARY-FILE
008500     RECORDING MODE IS F.
008600 COPY PL2SUM.
008700
008800 FD  REPORT-FILE
008900     RECORDING MODE IS F.
009000 01  PL2-REPORT-RECORD           PIC X(132).
009100
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400*
009500*    RUN-DATE/RUN-TIME ARE STAMPED ON THE REPORT BANNER - SAME
009600*    BROKEN-OUT-BY-REDEFINES STYLE AS THE OTHER PLAN-2 PROGRAMS.
009700 01  WS-RUN-DATE-N               PIC 9(06).
009800 01  WS-RUN-DATE REDEFINES WS-RUN-DATE-N.
009900     05  WS-RUN-YY               PIC 99.
010000     05  WS-RUN-MM               PIC 99.
010100     05  WS-RUN-DD               PIC 99.
010200 01  WS-RUN-TIME-N               PIC 9(08).
010300 01  WS-RUN-TIME REDEFINES WS-RUN-TIME-N.
010400     05  WS-RUN-HH               PIC 99.
010500     05  WS-RUN-MIN              PIC 99.
010600     05  WS-RUN-SEC              PIC 99.
010700     05  WS-RUN-HSEC             PIC 99.
010800*
010900*    QA BAND-BOUNDARY TEST SWITCH - SET ON BY THE PARMCARD READER
011000*    (NOT SHOWN) WHEN THE UNIT IS REGRESSION TESTING THE INTEREST
011100*    BANDS; SEE 220-COMPUTE-INTEREST-RTN.  SAME DEBUG IDIOM AS THE
011200*    CUSTOMER UPDATE SYSTEM'S ABEND-TEST SWITCH.
011300 01  WS-QA-BAND-SWITCH           PIC X(02) VALUE SPACES.
011400 01  WS-QA-BAND-SWITCH-N REDEFINES WS-QA-BAND-SWITCH
011500                                 PIC S9(03) COMP-3.
011600*
011700 01  WS-FILE-STATUSES.
011800     05  WS-SCENARIO-STATUS      PIC X(02) VALUE SPACES.
011900     05  WS-TRAJECT-STATUS       PIC X(02) VALUE SPACES.
012000     05  WS-SUMMARY-STATUS       PIC X(02) VALUE SPACES.
012100     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
012200     05  FILLER                  PIC X(02).
012300*
012400 01  WS-SWITCHES.
012500     05  WS-SCENARIO-EOF         PIC X(01) VALUE 'N'.
012600     05  WS-CLEARED-SW           PIC X(01) VALUE 'N'.
012700     05  FILLER                  PIC X(02).
012800*
012900 01  WS-CONSTANTS.
013000     05  WS-REPAY-THRESHOLD-YR   PIC 9(07)V99 VALUE 27295.00.
013100     05  WS-LOWER-INT-THRESHOLD  PIC 9(07)V99 VALUE 28470.00.
013200     05  WS-UPPER-INT-THRESHOLD  PIC 9(07)V99 VALUE 51245.00.
013300     05  WS-REPAY-RATE           PIC 9V9(04)  VALUE 0.0900.
013400     05  WS-INTEREST-UPLIFT-CAP  PIC 9V9(04)  VALUE 0.0300.
013500     05  WS-TERM-MONTHS          PIC S9(03) COMP VALUE +360.
013600     05  WS-LAST-MONTH           PIC S9(03) COMP VALUE +359.
013700     05  FILLER                  PIC X(02).
013800*
013900 01  WS-SCENARIO-WORK.
014000     05  WS-STARTING-BALANCE     PIC S9(09)V9(06) COMP-3.
014100     05  WS-WORK-BALANCE         PIC S9(09)V9(06) COMP-3.
014200     05  WS-WORK-SALARY          PIC S9(09)V9(06) COMP-3.
014300     05  WS-TOTAL-PAID           PIC S9(09)V9(06) COMP-3.
014400     05  WS-RPI-RATE             PIC S9(01)V9(06) COMP-3.
014500     05  WS-GROWTH-RATE          PIC S9(01)V9(06) COMP-3.
014600     05  WS-ANNUAL-RATE          PIC S9(01)V9(06) COMP-3.
014700     05  WS-MONTHLY-RATE         PIC S9(01)V9(06) COMP-3.
014800     05  WS-MONTHLY-SALARY       PIC S9(07)V9(06) COMP-3.
014900     05  WS-MONTHLY-THRESHOLD    PIC S9(05)V9(06) COMP-3.
015000     05  WS-MONTHLY-REPAYMENT    PIC S9(07)V9(06) COMP-3.
015100     05  WS-INTEREST-ACCRUED     PIC S9(07)V9(06) COMP-3.
015200     05  WS-MULTIPLE-WORK        PIC S9(05)V9(06) COMP-3.
015300     05  FILLER                  PIC X(02).
015400*
015500 01  WS-SCENARIO-COUNTERS.
015600     05  WS-MONTH-CTR            PIC S9(03) COMP VALUE +0.
015700     05  WS-YEAR-INDEX           PIC 9(02) COMP VALUE 0.
015800     05  WS-MONTH-QUOT           PIC S9(03) COMP VALUE +0.
015900     05  WS-MONTH-REM            PIC S9(03) COMP VALUE +0.
016000     05  WS-YEARS-WRITTEN        PIC 9(02) COMP VALUE 0.
016100     05  FILLER                  PIC X(02).
016200*
016300 01  WS-GRAND-TOTALS.
016400     05  WS-SCENARIO-COUNT       PIC S9(05) COMP VALUE +0.
016500     05  WS-GT-TOTAL-REPAID      PIC S9(09)V99 COMP-3 VALUE +0.
016600     05  WS-GT-TOTAL-WRITTEN-OFF PIC S9(09)V99 COMP-3 VALUE +0.
016700     05  FILLER                  PIC X(02).
016800*
016900*    WORKING COPIES OF THE PL2GRW CALLING ARGUMENTS - PASSED BY
017000*    REFERENCE, NO PREFIX, SAME AS THE REST OF THE SHOP'S CALLED
017100*    SUBROUTINES.
017200 77  YEAR-INDEX                  PIC 9(02) COMP.
017300 77  CAREER-CODE                 PIC X(01).
017400 77  CUSTOM-GROWTH-PCT           PIC 9(02)V99.
017500 77  GROWTH-RATE-OUT             PIC S9(01)V9(06) COMP-3.
017600*
017700*        *******************
017800*            REPORT LINES
017900*        *******************
018000 01  PL2-RPT-TITLE.
018100     05  FILLER                PIC X(15) VALUE 'PLAN 2 LOAN RPT'.
018200     05  FILLER                PIC X(09) VALUE '  RUN ON '.
018300     05  PL2-RPT-T-MM          PIC 99.
018400     05  FILLER                PIC X(01) VALUE '/'.
018500     05  PL2-RPT-T-DD          PIC 99.
018600     05  FILLER                PIC X(01) VALUE '/'.
018700     05  PL2-RPT-T-YY          PIC 99.
018800     05  FILLER                PIC X(100) VALUE SPACES.
018900*
019000 01  PL2-RPT-HEADER1.
019100     05  FILLER                PIC X(10) VALUE 'SCENARIO: '.
019200     05  PL2-RPT-H-ID          PIC X(08).
019300     05  FILLER                PIC X(03) VALUE '   '.
019400     05  FILLER                PIC X(12) VALUE 'STARTING BAL'.
019500     05  FILLER                PIC X(01) VALUE ' '.
019600     05  PL2-RPT-H-BAL         PIC ZZZ,ZZZ,ZZ9.99.
019700     05  FILLER                PIC X(02) VALUE '  '.
019800     05  FILLER                PIC X(15) VALUE 'STARTING SALARY'.
019900     05  PL2-RPT-H-SAL         PIC ZZZ,ZZZ,ZZ9.99.
020000     05  FILLER                PIC X(02) VALUE '  '.
020100     05  FILLER                PIC X(07) VALUE 'CAREER '.
020200     05  PL2-RPT-H-CAR         PIC X(01).
020300     05  FILLER                PIC X(02) VALUE '  '.
020400     05  FILLER                PIC X(04) VALUE 'RPI '.
020500     05  PL2-RPT-H-RPI         PIC Z9.99.
020600     05  FILLER                PIC X(32) VALUE SPACES.
020700*
020800 01  PL2-RPT-COLHDG.
020900     05  FILLER                PIC X(05) VALUE 'YEAR '.
021000     05  FILLER                PIC X(03) VALUE '   '.
021100     05  FILLER                PIC X(16) VALUE 'LOAN BALANCE    '.
021200     05  FILLER                PIC X(03) VALUE '   '.
021300     05  FILLER                PIC X(14) VALUE 'TOTAL PAID    '.
021400     05  FILLER                PIC X(03) VALUE '   '.
021500     05  FILLER                PIC X(16) VALUE 'ANNUAL SALARY   '.
021600     05  FILLER                PIC X(03) VALUE '   '.
021700     05  FILLER                PIC X(13) VALUE 'INTEREST RATE'.
021800     05  FILLER                PIC X(56) VALUE SPACES.
021900*
022000 01  PL2-RPT-DETAIL.
022100     05  FILLER                PIC X(03) VALUE '   '.
022200     05  PL2-RPT-D-YEAR        PIC Z9.
022300     05  FILLER                PIC X(04) VALUE '    '.
022400     05  PL2-RPT-D-BAL         PIC ZZZ,ZZZ,ZZ9.99.
022500     05  FILLER                PIC X(04) VALUE '    '.
022600     05  PL2-RPT-D-PAID        PIC ZZZ,ZZZ,ZZ9.99.
022700     05  FILLER                PIC X(04) VALUE '    '.
022800     05  PL2-RPT-D-SAL         PIC ZZZ,ZZZ,ZZ9.99.
022900     05  FILLER                PIC X(05) VALUE '     '.
023000     05  PL2-RPT-D-RATE        PIC ZZ.99.
023100     05  FILLER                PIC X(63) VALUE SPACES.
023200*
023300 01  PL2-RPT-FOOTER-TRAP.
023400     05  FILLER                PIC X(06) VALUE 'TRAP: '.
023500     05  FILLER                PIC X(13) VALUE 'WRITTEN OFF  '.
023600     05  PL2-RPT-F-WOFF        PIC ZZZ,ZZZ,ZZ9.99.
023700     05  FILLER                PIC X(09) VALUE ' -- PAID '.
023800     05  PL2-RPT-F-PAID1       PIC ZZZ,ZZZ,ZZ9.99.
023900     05  FILLER                PIC X(13) VALUE ' -- MULTIPLE '.
024000     05  PL2-RPT-F-MULT1       PIC ZZ9.99.
024100     05  FILLER                PIC X(01) VALUE 'X'.
024200     05  FILLER                PIC X(56) VALUE SPACES.
024300*
024400 01  PL2-RPT-FOOTER-FREE.
024500     05  FILLER                PIC X(09) VALUE 'FREEDOM: '.
024600     05  FILLER                PIC X(08) VALUE 'CLEARED '.
024700     05  PL2-RPT-F-YRS         PIC Z9.
024800     05  FILLER                PIC X(15) VALUE ' YEARS -- PAID '.
024900     05  PL2-RPT-F-PAID2       PIC ZZZ,ZZZ,ZZ9.99.
025000     05  FILLER                PIC X(01) VALUE ' '.
025100     05  PL2-RPT-F-MULT2       PIC ZZ9.99.
025200     05  FILLER                PIC X(01) VALUE 'X'.
025300     05  FILLER                PIC X(76) VALUE SPACES.
025400*
025500 01  PL2-RPT-GRAND-TOTAL.
025600     05  FILLER                PIC X(15) VALUE 'GRAND TOTAL -- '.
025700     05  PL2-RPT-GT-CNT        PIC ZZ9.
025800     05  FILLER                PIC X(11) VALUE ' SCENARIOS '.
025900     05  FILLER                PIC X(07) VALUE 'REPAID '.
026000     05  PL2-RPT-GT-REPAID     PIC ZZZ,ZZZ,ZZ9.99.
026100     05  FILLER                PIC X(14) VALUE '  WRITTEN OFF '.
026200     05  PL2-RPT-GT-WOFF       PIC ZZZ,ZZZ,ZZ9.99.
026300     05  FILLER                PIC X(54) VALUE SPACES.
026400
026500******************************************************************
026600 PROCEDURE DIVISION.
026700******************************************************************
026800*
026900*    PARAGRAPH NUMBERING FOLLOWS THE SHOP STANDARD FOR BATCH
027000*    DRIVERS - 000/100/150/200-SERIES FOR THE MAIN PROCESSING
027100*    LINE, 700-SERIES FOR FILE HOUSEKEEPING, 800/900-SERIES FOR
027200*    REPORT TITLE AND GRAND-TOTAL PRINTING.  EVERY PARAGRAPH IS
027300*    PERFORMED THRU ITS OWN -EXIT PARAGRAPH SO A FUTURE GO TO
027400*    CAN DROP OUT OF THE MIDDLE OF A ROUTINE WITHOUT DISTURBING
027500*    THE CALLER'S PERFORM RANGE.  DO NOT RENUMBER AN EXISTING
027600*    PARAGRAPH WITHOUT CHECKING TRAJFILE/SUMFILE DOCUMENTATION
027700*    THAT CROSS-REFERENCES THESE NAMES (SEE PL2TRJ AND PL2SUM).
027800*
027900******************************************************************
028000*    000-MAIN-RTN
028100*    -------------------------------------------------------
028200*    TOP OF THE RUN.  STAMPS THE RUN-DATE/RUN-TIME FOR THE JOB
028300*    LOG, OPENS THE FOUR PLAN-2 FILES, PRINTS THE REPORT TITLE
028400*    LINE, PRIMES THE FIRST SCENARIO READ, THEN DRIVES ONE PASS
028500*    OF 100-PROCESS-SCENARIO-RTN PER INPUT SCENARIO UNTIL
028600*    SCENARIO-FILE IS EXHAUSTED.  THE GRAND-TOTAL LINE PRINTS
028700*    ONCE AFTER THE LAST SCENARIO, NOT PER SCENARIO (REQ
028800*    SL-178 - SEE CHANGE LOG).
028900******************************************************************
029000 000-MAIN-RTN.
029100*    RUN-DATE/RUN-TIME ARE ACCEPTED BEFORE ANYTHING ELSE OPENS
029200*    SO THE STARTED-MESSAGE BELOW CARRIES THE ACTUAL CLOCK TIME
029300*    THE JOB STEP BEGAN, NOT THE TIME THE FIRST FILE OPEN RAN.
029400     ACCEPT WS-RUN-DATE-N FROM DATE.
029500     ACCEPT WS-RUN-TIME-N FROM TIME.
029600     DISPLAY 'PL2SIM STARTED - RUN DATE ' WS-RUN-YY '/' WS-RUN-MM
029700         '/' WS-RUN-DD '  TIME ' WS-RUN-HH ':' WS-RUN-MIN.
029800*    OPEN BEFORE TITLE - IF ANY OPEN FAILS, WS-SCENARIO-EOF IS
029900*    FORCED TO 'Y' INSIDE 700-OPEN-FILES-RTN SO THE MAIN LOOP
030000*    BELOW NEVER EXECUTES AND THE STEP ENDS WITH RETURN-CODE 16.
030100     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.
030200     PERFORM 800-PRINT-TITLE-RTN THRU 800-EXIT.
030300     PERFORM 730-READ-SCENARIO-RTN THRU 730-EXIT.
030400*    ONE PASS OF 100-PROCESS-SCENARIO-RTN PER SCENARIO RECORD.
030500*    THE READ-AHEAD (PRIMED ABOVE, REPEATED AT THE TAIL OF
030600*    100-PROCESS-SCENARIO-RTN) IS THE USUAL SEQUENTIAL-FILE EOF
030700*    PATTERN THIS SHOP USES THROUGHOUT ITS BATCH LIBRARY.
030800     PERFORM 100-PROCESS-SCENARIO-RTN THRU 100-EXIT
030900         UNTIL WS-SCENARIO-EOF = 'Y'.
031000     PERFORM 900-PRINT-GRAND-TOTAL-RTN THRU 900-EXIT.
031100     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.
031200     DISPLAY 'PL2SIM COMPLETED NORMALLY - ' WS-SCENARIO-COUNT
031300         ' SCENARIOS PROCESSED'.
031400*    THE "COMPLETED NORMALLY" MESSAGE IS WRITTEN EVEN IF ONE OF
031500*    THE FOUR FILES FAILED TO OPEN - RETURN-CODE 16 IS WHAT THE
031600*    JCL CONDITION-CODE TEST ACTS ON, NOT THIS DISPLAY.  DO NOT
031700*    MISTAKE THIS MESSAGE FOR A FILE-STATUS CLEAN BILL OF HEALTH
031800*    WHEN REVIEWING A JOB LOG.
031900     GOBACK.
032000*
032100******************************************************************
032200*    100-PROCESS-SCENARIO-RTN
032300*    -------------------------------------------------------
032400*    ONE FULL LIFE-CYCLE FOR ONE SCENARIO RECORD: INITIALISE THE
032500*    WORK AREA, RUN THE MONTH-BY-MONTH SIMULATION TO TERM OR TO
032600*    EARLY PAYOFF, WRITE THE SUMMARY ROW, THEN READ THE NEXT
032700*    SCENARIO SO THE CALLER'S EOF TEST AT THE TOP OF THE PERFORM
032800*    RANGE SEES CURRENT DATA.  30 YEARS (360 MONTHS) IS THE
032900*    STATUTORY PLAN-2 TERM - SEE WS-TERM-MONTHS/WS-LAST-MONTH IN
033000*    WS-CONSTANTS.
033100******************************************************************
033200 100-PROCESS-SCENARIO-RTN.
033300     PERFORM 150-INIT-SCENARIO-RTN THRU 150-EXIT.
033400*    THE LOOP ENDS EITHER ON REACHING THE FINAL MONTH OF THE
033500*    TERM OR ON EARLY CLEARANCE (WS-CLEARED-SW SET INSIDE
033600*    200-MONTHLY-LOOP-RTN WHEN THE WORKING BALANCE REACHES
033700*    ZERO).  A SCENARIO THAT NEVER CLEARS SIMPLY RUNS THE FULL
033800*    360 MONTHS AND IS WRITTEN OFF AT TERM END - SEE
033900*    300-WRITE-SUMMARY-RTN.
034000     PERFORM 200-MONTHLY-LOOP-RTN THRU 200-EXIT
034100         UNTIL WS-MONTH-CTR > WS-LAST-MONTH
034200            OR WS-CLEARED-SW = 'Y'.
034300     PERFORM 300-WRITE-SUMMARY-RTN THRU 300-EXIT.
034400*    READ-AHEAD HAPPENS LAST, AFTER THE SUMMARY ROW FOR THE
034500*    CURRENT SCENARIO IS ALREADY WRITTEN - THE NEXT SCENARIO'S
034600*    DATA MUST NOT BE IN PL2-SCENARIO-REC WHILE THIS SCENARIO'S
034700*    SUMMARY IS STILL BEING BUILT.
034800     PERFORM 730-READ-SCENARIO-RTN THRU 730-EXIT.
034900 100-EXIT.
035000     EXIT.
035100*
035200******************************************************************
035300*    150-INIT-SCENARIO-RTN
035400*    -------------------------------------------------------
035500*    ESTABLISH THE SCENARIO'S STARTING POSITION AND RESET THE
035600*    PER-SCENARIO WORK AREA.  WS-STARTING-BALANCE IS KEPT APART
035700*    FROM WS-WORK-BALANCE SO 300-WRITE-SUMMARY-RTN CAN STILL
035800*    COMPUTE THE REPAYMENT MULTIPLE AFTER WS-WORK-BALANCE HAS
035900*    BEEN DRIVEN TO ZERO OR BELOW BY THE MONTHLY LOOP.
036000******************************************************************
036100 150-INIT-SCENARIO-RTN.
036200*    THE TWO BALANCE FIELDS START IDENTICAL; ONLY WS-WORK-
036300*    BALANCE MOVES AFTER THIS POINT.
036400     MOVE PL2-LOAN-BALANCE   TO WS-STARTING-BALANCE.
036500     MOVE PL2-LOAN-BALANCE   TO WS-WORK-BALANCE.
036600     MOVE PL2-ANNUAL-SALARY  TO WS-WORK-SALARY.
036700*    ALL FOUR COUNTERS/ACCUMULATORS MUST BE ZEROED HERE - THIS
036800*    PARAGRAPH RUNS ONCE PER SCENARIO AND WORKING-STORAGE IS NOT
036900*    RE-INITIALISED BETWEEN SCENARIOS BY THE RUNTIME.
037000     MOVE ZERO TO WS-TOTAL-PAID  WS-MONTH-CTR  WS-YEAR-INDEX
037100                  WS-YEARS-WRITTEN.
037200     MOVE 'N' TO WS-CLEARED-SW.
037300*    WS-QA-BAND-SWITCH (SEE WORKING-STORAGE) IS NOT TOUCHED HERE
037400*    - IT IS SET BY THE PARMCARD READER ONCE PER RUN, NOT RESET
037500*    PER SCENARIO, SO A REGRESSION RUN KEEPS ITS BAND-BOUNDARY
037600*    TEST POSTURE ACROSS EVERY SCENARIO ON THE INPUT FILE.
037700*    PL2-RPI-PCT ARRIVES AS A WHOLE-PERCENT FIGURE (REQ SL-140 -
037800*    PER-SCENARIO RPI REPLACED THE OLD FIXED-PER-RUN RPI); DIVIDE
037900*    BY 100 ONCE HERE SO THE MONTHLY LOOP WORKS IN DECIMAL RATE
038000*    THROUGHOUT RATHER THAN RE-CONVERTING EVERY MONTH.
038100     COMPUTE WS-RPI-RATE ROUNDED = PL2-RPI-PCT / 100.
038200     PERFORM 160-PRINT-HEADER-RTN THRU 160-EXIT.
038300 150-EXIT.
038400     EXIT.
038500*
038600******************************************************************
038700*    160-PRINT-HEADER-RTN
038800*    -------------------------------------------------------
038900*    PRINTS THE TWO-LINE SCENARIO BANNER (SCENARIO ID, STARTING
039000*    BALANCE AND SALARY, CAREER CODE, RPI) FOLLOWED BY THE
039100*    COLUMN HEADING LINE.  RUNS ONCE PER SCENARIO, BEFORE THE
039200*    FIRST DETAIL LINE IS PRINTED.
039300******************************************************************
039400 160-PRINT-HEADER-RTN.
039500*    FIVE FIELDS ONLY - SCENARIO ID, STARTING BALANCE, STARTING
039600*    SALARY, CAREER CODE, RPI.  THE GROWTH RATE ITSELF IS NOT
039700*    SHOWN HERE SINCE IT VARIES YEAR TO YEAR FOR THE FAST-TRACK
039800*    AND LATE-BLOOMER PROFILES - SEE THE DETAIL LINE'S INTEREST
039900*    RATE COLUMN INSTEAD FOR A PER-YEAR FIGURE.
040000     MOVE PL2-SCENARIO-ID    TO PL2-RPT-H-ID.
040100     MOVE PL2-LOAN-BALANCE   TO PL2-RPT-H-BAL.
040200     MOVE PL2-ANNUAL-SALARY  TO PL2-RPT-H-SAL.
040300     MOVE PL2-CAREER-CODE    TO PL2-RPT-H-CAR.
040400     MOVE PL2-RPI-PCT        TO PL2-RPT-H-RPI.
040500*    AFTER 2 PUTS A BLANK LINE AHEAD OF EACH NEW SCENARIO BLOCK
040600*    SO SUCCESSIVE SCENARIOS DO NOT RUN TOGETHER ON THE LISTING.
040700     WRITE PL2-REPORT-RECORD FROM PL2-RPT-HEADER1 AFTER 2.
040800     WRITE PL2-REPORT-RECORD FROM PL2-RPT-COLHDG AFTER 1.
040900 160-EXIT.
041000     EXIT.
041100*
041200******************************************************************
041300*    200-MONTHLY-LOOP-RTN
041400*    -------------------------------------------------------
041500*    ONE PASS OF THIS PARAGRAPH IS ONE SIMULATED MONTH.  ORDER OF
041600*    STEPS MATTERS - SEE THE 02/14/07 CHANGE-LOG ENTRY ABOVE: THE
041700*    PAYOFF TEST MUST COME AFTER THE YEARLY TRAJECTORY WRITE, NOT
041800*    BEFORE IT, SO A SCENARIO THAT CLEARS EXACTLY ON A YEAR
041900*    BOUNDARY STILL GETS A TRAJECTORY ROW FOR THAT FINAL YEAR
042000*    BEFORE WS-CLEARED-SW STOPS THE LOOP.  PRIOR TO SL-241 A
042100*    PAYOFF ON THE BOUNDARY MONTH SILENTLY DROPPED THAT YEAR'S
042200*    ROW - SEE THE INCIDENT NOTE FILED AGAINST SL-241.
042300*
042400*    SEQUENCE EACH MONTH -
042500*        1. IF THIS MONTH OPENS A NEW YEAR, APPLY SALARY GROWTH
042600*           FOR THE YEAR JUST ENTERED (210).
042700*        2. COMPUTE THE MONTH'S INTEREST RATE FROM THE SALARY-
042800*           BANDED TABLE (220).
042900*        3. COMPUTE THE MONTH'S REPAYMENT FROM THE INCOME-
043000*           CONTINGENT FORMULA (230).
043100*        4. APPLY BOTH TO THE WORKING BALANCE (240).
043200*        5. IF THIS IS A YEAR-END OR THE FINAL MONTH OF THE
043300*           TERM, WRITE THE YEARLY TRAJECTORY ROW (250).
043400*        6. TEST FOR PAYOFF AND STOP THE LOOP IF CLEARED.
043500******************************************************************
043600 200-MONTHLY-LOOP-RTN.
043700*    WS-MONTH-CTR RUNS 0 THRU 359.  DIVIDING BY 12 GIVES THE
043800*    ZERO-RELATIVE YEAR NUMBER IN THE QUOTIENT AND THE MONTH
043900*    WITHIN THAT YEAR IN THE REMAINDER - A REMAINDER OF ZERO
044000*    MEANS THIS MONTH IS THE FIRST MONTH OF A NEW YEAR.
044100     DIVIDE WS-MONTH-CTR BY 12 GIVING WS-MONTH-QUOT
044200         REMAINDER WS-MONTH-REM.
044300*    SKIP THE GROWTH CALL ON MONTH ZERO - THE SCENARIO'S STARTING
044400*    SALARY ALREADY REFLECTS YEAR ZERO; GROWTH ONLY APPLIES WHEN
044500*    STEPPING INTO YEAR 1 AND BEYOND.
044600     IF WS-MONTH-CTR > 0
044700        AND WS-MONTH-REM = 0
044800         MOVE WS-MONTH-QUOT TO WS-YEAR-INDEX
044900         PERFORM 210-APPLY-GROWTH-RTN THRU 210-EXIT
045000     END-IF.
045100     PERFORM 220-COMPUTE-INTEREST-RTN THRU 220-EXIT.
045200     PERFORM 230-COMPUTE-REPAYMENT-RTN THRU 230-EXIT.
045300     PERFORM 240-UPDATE-BALANCE-RTN THRU 240-EXIT.
045400*    A TRAJECTORY ROW IS WRITTEN AT EVERY YEAR END (MONTH-REM
045500*    ZERO, INCLUDING MONTH ZERO ITSELF - THE OPENING POSITION)
045600*    AND ALSO ON THE FINAL MONTH OF THE TERM EVEN IF THAT MONTH
045700*    DOES NOT FALL ON A YEAR BOUNDARY, SO A TERM-END SCENARIO
045800*    ALWAYS HAS A CLOSING ROW ON TRAJECT-FILE.
045900     IF WS-MONTH-REM = 0
046000        OR WS-MONTH-CTR = WS-LAST-MONTH
046100         PERFORM 250-WRITE-TRAJECT-RTN THRU 250-EXIT
046200     END-IF.
046300*    PAYOFF TEST RUNS AFTER THE TRAJECTORY WRITE ABOVE (SL-241).
046400*    A NEGATIVE WORKING BALANCE IS TREATED AS FULLY CLEARED -
046500*    THE LAST REPAYMENT OVERSHOT THE REMAINING DEBT, WHICH IS
046600*    EXPECTED BEHAVIOUR UNDER THE INCOME-CONTINGENT FORMULA.
046700     IF WS-WORK-BALANCE NOT > ZERO
046800         MOVE ZERO TO WS-WORK-BALANCE
046900         MOVE 'Y'  TO WS-CLEARED-SW
047000     END-IF.
047100*    WS-MONTH-CTR ADVANCES LAST SO EVERY TEST ABOVE IN THIS SAME
047200*    PASS SEES THE MONTH NUMBER FOR THE MONTH JUST PROCESSED, NOT
047300*    THE MONTH ABOUT TO BEGIN.
047400     ADD 1 TO WS-MONTH-CTR.
047500 200-EXIT.
047600     EXIT.
047700*
047800******************************************************************
047900*    210-APPLY-GROWTH-RTN
048000*    -------------------------------------------------------
048100*    PL2GRW RETURNS THE GROWTH RATE FOR THE YEAR WE ARE STEPPING
048200*    INTO; APPLIED TO THE SALARY IN EFFECT FOR YEAR Y-1.  ADDED
048300*    UNDER REQ SL-140 TO REPLACE A SINGLE FIXED GROWTH RATE WITH
048400*    FOUR CAREER PROFILES (STEADY, CUSTOM, FAST-TRACK, LATE-
048500*    BLOOMER) - SEE PL2GRW FOR THE PER-PROFILE RULES.
048600******************************************************************
048700 210-APPLY-GROWTH-RTN.
048800*    THE LINKAGE ARGUMENTS ARE BUILT FRESH EACH CALL FROM THE
048900*    CURRENT SCENARIO AND YEAR INDEX - PL2GRW HOLDS NO STATE OF
049000*    ITS OWN BETWEEN CALLS.
049100     MOVE WS-YEAR-INDEX         TO YEAR-INDEX.
049200     MOVE PL2-CAREER-CODE       TO CAREER-CODE.
049300     MOVE PL2-CUSTOM-GROWTH-PCT TO CUSTOM-GROWTH-PCT.
049400     CALL 'PL2GRW' USING YEAR-INDEX, CAREER-CODE,
049500             CUSTOM-GROWTH-PCT, GROWTH-RATE-OUT.
049600     MOVE GROWTH-RATE-OUT TO WS-GROWTH-RATE.
049700*    SALARY GROWS COMPOUND, NOT SIMPLE - EACH YEAR'S INCREASE IS
049800*    APPLIED TO THE SALARY CARRIED FORWARD FROM THE PRIOR YEAR,
049900*    NOT TO THE SCENARIO'S ORIGINAL STARTING SALARY.
050000     COMPUTE WS-WORK-SALARY ROUNDED =
050100         WS-WORK-SALARY + (WS-WORK-SALARY * WS-GROWTH-RATE).
050200 210-EXIT.
050300     EXIT.
050400*
050500******************************************************************
050600*    220-COMPUTE-INTEREST-RTN
050700*    -------------------------------------------------------
050800*    SALARY-BANDED ANNUAL RATE, RPI UP TO RPI + 3 POINTS, RAMPED
050900*    LINEARLY BETWEEN THE LOWER AND UPPER INTEREST THRESHOLDS.
051000*    THIS IS THE STATUTORY PLAN-2 INTEREST RULE - THREE BANDS -
051100*
051200*        SALARY AT OR BELOW THE LOWER THRESHOLD ..... RPI FLAT
051300*        SALARY AT OR ABOVE THE UPPER THRESHOLD ..... RPI + CAP
051400*        SALARY BETWEEN THE TWO THRESHOLDS .......... RAMPED
051500*
051600*    THE RAMP IS A STRAIGHT-LINE INTERPOLATION OF THE UPLIFT
051700*    BETWEEN ZERO (AT THE LOWER THRESHOLD) AND THE FULL CAP (AT
051800*    THE UPPER THRESHOLD) - NOT A STEP FUNCTION.  THE THRESHOLD
051900*    AND CAP VALUES LIVE IN WS-CONSTANTS AND ARE RE-ISSUED BY THE
052000*    POLICY TEAM EACH TAX YEAR; THIS PROGRAM DOES NOT RECALCULATE
052100*    THEM FROM ANY LOWER-LEVEL FIGURE.
052200******************************************************************
052300 220-COMPUTE-INTEREST-RTN.
052400*    LOWEST BAND - AT OR BELOW THE LOWER THRESHOLD THE BORROWER
052500*    PAYS RPI AND NOTHING MORE.
052600     IF WS-WORK-SALARY <= WS-LOWER-INT-THRESHOLD
052700         MOVE WS-RPI-RATE TO WS-ANNUAL-RATE
052800     ELSE
052900*    TOP BAND - AT OR ABOVE THE UPPER THRESHOLD THE BORROWER
053000*    PAYS RPI PLUS THE FULL INTEREST UPLIFT CAP.
053100         IF WS-WORK-SALARY >= WS-UPPER-INT-THRESHOLD
053200             COMPUTE WS-ANNUAL-RATE ROUNDED =
053300                 WS-RPI-RATE + WS-INTEREST-UPLIFT-CAP
053400         ELSE
053500*    MIDDLE BAND - THE UPLIFT IS THE CAP SCALED BY HOW FAR
053600*    SALARY HAS MOVED FROM THE LOWER THRESHOLD TOWARD THE
053700*    UPPER THRESHOLD, EXPRESSED AS A FRACTION BETWEEN ZERO
053800*    AND ONE.
053900             COMPUTE WS-ANNUAL-RATE ROUNDED =
054000                 WS-RPI-RATE + (WS-INTEREST-UPLIFT-CAP *
054100                 (WS-WORK-SALARY - WS-LOWER-INT-THRESHOLD) /
054200                 (WS-UPPER-INT-THRESHOLD -
054300                  WS-LOWER-INT-THRESHOLD))
054400         END-IF
054500     END-IF.
054600*    THE TABLE AND THE STATUTE BOTH STATE AN ANNUAL RATE; THE
054700*    SIMULATION COMPOUNDS MONTHLY, SO THE ANNUAL RATE IS DIVIDED
054800*    BY 12 HERE RATHER THAN TAKING A TWELFTH ROOT - THIS IS THE
054900*    SAME SIMPLIFICATION THE OLD FIXED-RPI VERSION OF THIS
055000*    PROGRAM USED AND HAS NEVER BEEN CHALLENGED BY THE POLICY
055100*    TEAM'S RECONCILIATION RUNS.
055200     COMPUTE WS-MONTHLY-RATE ROUNDED = WS-ANNUAL-RATE / 12.
055300 220-EXIT.
055400     EXIT.
055500*
055600******************************************************************
055700*    230-COMPUTE-REPAYMENT-RTN
055800*    -------------------------------------------------------
055900*    9 PERCENT OF MONTHLY SALARY ABOVE THE MONTHLY REPAYMENT
056000*    THRESHOLD; ZERO BELOW IT.  NO CLAMP TO THE REMAINING
056100*    BALANCE - AN INCOME-CONTINGENT REPAYMENT IS DRIVEN BY
056200*    EARNINGS ALONE, NOT BY WHAT IS LEFT TO PAY, SO THE LAST
056300*    REPAYMENT OF A SCENARIO MAY LEGITIMATELY OVERSHOOT THE
056400*    REMAINING BALANCE - SEE THE NOT-GREATER-THAN-ZERO TEST IN
056500*    200-MONTHLY-LOOP-RTN THAT CATCHES THIS CASE.
056600******************************************************************
056700 230-COMPUTE-REPAYMENT-RTN.
056800*    THE ANNUAL REPAYMENT THRESHOLD IS A POLICY FIGURE; DIVIDE
056900*    BY 12 FOR A STRAIGHT MONTHLY COMPARISON AGAINST MONTHLY
057000*    SALARY RATHER THAN ACCUMULATING SALARY TO AN ANNUAL FIGURE.
057100     COMPUTE WS-MONTHLY-THRESHOLD ROUNDED =
057200         WS-REPAY-THRESHOLD-YR / 12.
057300     COMPUTE WS-MONTHLY-SALARY ROUNDED = WS-WORK-SALARY / 12.
057400*    REPAYMENT RATE (WS-REPAY-RATE, CURRENTLY 9%) APPLIES ONLY
057500*    TO THE SLICE OF SALARY ABOVE THE THRESHOLD, NOT TO THE
057600*    WHOLE MONTHLY SALARY.
057700     IF WS-MONTHLY-SALARY > WS-MONTHLY-THRESHOLD
057800         COMPUTE WS-MONTHLY-REPAYMENT ROUNDED =
057900             (WS-MONTHLY-SALARY - WS-MONTHLY-THRESHOLD) *
058000             WS-REPAY-RATE
058100     ELSE
058200         MOVE ZERO TO WS-MONTHLY-REPAYMENT
058300     END-IF.
058400 230-EXIT.
058500     EXIT.
058600*
058700******************************************************************
058800*    240-UPDATE-BALANCE-RTN
058900*    -------------------------------------------------------
059000*    APPLIES THIS MONTH'S INTEREST AND REPAYMENT TO THE WORKING
059100*    BALANCE, AND ACCUMULATES LIFETIME REPAYMENTS FOR THE
059200*    SCENARIO.  INTEREST ACCRUES ON THE BALANCE BEFORE THIS
059300*    MONTH'S REPAYMENT IS DEDUCTED - THE REPAYMENT DOES NOT
059400*    REDUCE THE BALANCE THAT INTEREST IS CHARGED AGAINST IN THE
059500*    SAME MONTH IT IS MADE.
059600******************************************************************
059700 240-UPDATE-BALANCE-RTN.
059800*    INTEREST IS CHARGED ON THE OPENING BALANCE FOR THE MONTH AT
059900*    THE MONTHLY RATE COMPUTED IN 220-COMPUTE-INTEREST-RTN.
060000     COMPUTE WS-INTEREST-ACCRUED ROUNDED =
060100         WS-WORK-BALANCE * WS-MONTHLY-RATE.
060200*    NEW BALANCE = OPENING BALANCE + THIS MONTH'S INTEREST -
060300*    THIS MONTH'S REPAYMENT.  NOT ROUNDED HERE - THE BALANCE
060400*    CARRIES FULL COMP-3 PRECISION MONTH TO MONTH AND IS ONLY
060500*    ROUNDED WHEN IT IS MOVED OUT TO A REPORT OR TRAJECTORY
060600*    FIELD (SEE 250-WRITE-TRAJECT-RTN).
060700     COMPUTE WS-WORK-BALANCE =
060800         WS-WORK-BALANCE + WS-INTEREST-ACCRUED -
060900         WS-MONTHLY-REPAYMENT.
061000*    WS-TOTAL-PAID IS A RUNNING LIFETIME FIGURE FOR THE SCENARIO,
061100*    CARRIED INTO BOTH THE TRAJECTORY ROWS AND THE FINAL SUMMARY
061200*    ROW - IT IS NEVER RESET EXCEPT AT 150-INIT-SCENARIO-RTN.
061300     ADD WS-MONTHLY-REPAYMENT TO WS-TOTAL-PAID.
061400 240-EXIT.
061500     EXIT.
061600*
061700******************************************************************
061800*    250-WRITE-TRAJECT-RTN
061900*    -------------------------------------------------------
062000*    WRITES ONE ROW TO TRAJECT-FILE (COPYBOOK PL2TRJ) FOR THE
062100*    YEAR JUST COMPLETED, THEN PRINTS THE MATCHING DETAIL LINE
062200*    ON THE REPORT.  CALLED FROM 200-MONTHLY-LOOP-RTN ON EVERY
062300*    YEAR-END MONTH AND ON THE FINAL MONTH OF THE TERM.
062400******************************************************************
062500 250-WRITE-TRAJECT-RTN.
062600     MOVE PL2-SCENARIO-ID  TO PL2-TRJ-SCENARIO-ID.
062700     MOVE WS-MONTH-QUOT    TO PL2-TRJ-YEAR-INDEX.
062800*    A NEGATIVE WORKING BALANCE (REPAYMENT OVERSHOT THE DEBT IN
062900*    THE FINAL MONTH) IS REPORTED AS ZERO ON THE TRAJECTORY ROW
063000*    - THE BORROWER DOES NOT OWE A NEGATIVE AMOUNT.
063100     IF WS-WORK-BALANCE < ZERO
063200         MOVE ZERO TO PL2-TRJ-LOAN-BALANCE
063300     ELSE
063400         COMPUTE PL2-TRJ-LOAN-BALANCE ROUNDED = WS-WORK-BALANCE
063500     END-IF.
063600     COMPUTE PL2-TRJ-TOTAL-PAID ROUNDED = WS-TOTAL-PAID.
063700     COMPUTE PL2-TRJ-ANNUAL-SALARY ROUNDED = WS-WORK-SALARY.
063800*    INTEREST RATE IS CARRIED ON THE TRAJECTORY ROW AS A
063900*    PERCENTAGE (MULTIPLY BY 100), NOT AS THE DECIMAL RATE USED
064000*    INTERNALLY, SINCE THAT IS HOW THE DOWNSTREAM LOAD PROGRAM
064100*    AND THE PRINTED REPORT BOTH EXPECT TO SEE IT.
064200     COMPUTE PL2-TRJ-INTEREST-RATE ROUNDED = WS-ANNUAL-RATE * 100.
064300     WRITE PL2-TRAJECT-REC.
064400     IF WS-TRAJECT-STATUS NOT = '00'
064500         DISPLAY 'ERROR WRITING TRAJECT-FILE. RC: '
064600             WS-TRAJECT-STATUS
064700         MOVE 16 TO RETURN-CODE
064800     END-IF.
064900*    WS-YEARS-WRITTEN COUNTS TRAJECTORY ROWS FOR THIS SCENARIO;
065000*    IF THE SCENARIO CLEARS EARLY THIS BECOMES THE YEARS-TO-
065100*    CLEAR FIGURE ON THE SUMMARY RECORD (REQ SL-140).
065200     ADD 1 TO WS-YEARS-WRITTEN.
065300     PERFORM 260-PRINT-DETAIL-RTN THRU 260-EXIT.
065400 250-EXIT.
065500     EXIT.
065600*
065700******************************************************************
065800*    260-PRINT-DETAIL-RTN
065900*    -------------------------------------------------------
066000*    PRINTS ONE REPORT LINE PER TRAJECTORY ROW WRITTEN BY
066100*    250-WRITE-TRAJECT-RTN.  THE PRINT LINE IS MOVED STRAIGHT
066200*    FROM THE TRAJECTORY FIELDS JUST BUILT, NOT RECOMPUTED, SO
066300*    THE REPORT AND TRAJECT-FILE CAN NEVER DISAGREE FOR THE SAME
066400*    YEAR.
066500******************************************************************
066600 260-PRINT-DETAIL-RTN.
066700*    PL2-RPT-D-YEAR PRINTS THE ZERO-RELATIVE YEAR INDEX (YEAR 0
066800*    IS THE SCENARIO'S OPENING POSITION, BEFORE ANY REPAYMENT OR
066900*    INTEREST HAS BEEN APPLIED) - NOT A CALENDAR YEAR.
067000     MOVE PL2-TRJ-YEAR-INDEX    TO PL2-RPT-D-YEAR.
067100     MOVE PL2-TRJ-LOAN-BALANCE  TO PL2-RPT-D-BAL.
067200     MOVE PL2-TRJ-TOTAL-PAID    TO PL2-RPT-D-PAID.
067300     MOVE PL2-TRJ-ANNUAL-SALARY TO PL2-RPT-D-SAL.
067400     MOVE PL2-TRJ-INTEREST-RATE TO PL2-RPT-D-RATE.
067500     WRITE PL2-REPORT-RECORD FROM PL2-RPT-DETAIL AFTER 1.
067600 260-EXIT.
067700     EXIT.
067800*
067900******************************************************************
068000*    300-WRITE-SUMMARY-RTN
068100*    -------------------------------------------------------
068200*    WRITES THE ONE SUMMARY ROW PER SCENARIO (COPYBOOK PL2SUM)
068300*    ONCE THE MONTHLY LOOP HAS ENDED, EITHER BY TERM EXPIRY OR
068400*    BY EARLY CLEARANCE, AND PRINTS THE MATCHING FOOTER LINE.
068500*    THIS IS THE ONLY PLACE THE WRITTEN-OFF AMOUNT, THE
068600*    REPAYMENT MULTIPLE, AND THE CLEARED FLAG ARE DERIVED.
068700******************************************************************
068800 300-WRITE-SUMMARY-RTN.
068900     MOVE PL2-SCENARIO-ID TO PL2-SUM-SCENARIO-ID.
069000     COMPUTE PL2-SUM-TOTAL-REPAID ROUNDED = WS-TOTAL-PAID.
069100*    A SCENARIO THAT RAN THE FULL TERM WITHOUT CLEARING STILL
069200*    CARRIES A POSITIVE WORKING BALANCE AT THIS POINT - THAT
069300*    BALANCE IS THE AMOUNT WRITTEN OFF UNDER THE PLAN-2 TERM-END
069400*    RULE.  A SCENARIO THAT CLEARED EARLY HAS WS-WORK-BALANCE
069500*    AT ZERO (FORCED THERE BY 200-MONTHLY-LOOP-RTN) SO NOTHING
069600*    IS WRITTEN OFF.
069700     IF WS-WORK-BALANCE > ZERO
069800         COMPUTE PL2-SUM-WRITTEN-OFF ROUNDED = WS-WORK-BALANCE
069900     ELSE
070000         MOVE ZERO TO PL2-SUM-WRITTEN-OFF
070100     END-IF.
070200*    THE REPAYMENT MULTIPLE IS LIFETIME REPAYMENTS DIVIDED BY
070300*    THE ORIGINAL STARTING BALANCE - A QUICK "HOW MANY TIMES
070400*    OVER DID THEY PAY BACK WHAT THEY BORROWED" FIGURE THE
070500*    POLICY TEAM WATCHES ACROSS CAREER PROFILES.
070600     COMPUTE PL2-SUM-MULTIPLE ROUNDED =
070700         WS-TOTAL-PAID / WS-STARTING-BALANCE.
070800*    YEARS-TO-CLEAR ONLY MEANS SOMETHING FOR A CLEARED SCENARIO;
070900*    A WRITTEN-OFF SCENARIO CARRIES ZERO IN THAT FIELD RATHER
071000*    THAN THE FULL TERM LENGTH.
071100     IF WS-CLEARED-SW = 'Y'
071200         MOVE 'Y' TO PL2-SUM-CLEARED-FLAG
071300         MOVE WS-YEARS-WRITTEN TO PL2-SUM-YEARS-TO-CLEAR
071400     ELSE
071500         MOVE 'N' TO PL2-SUM-CLEARED-FLAG
071600         MOVE ZERO TO PL2-SUM-YEARS-TO-CLEAR
071700     END-IF.
071800     WRITE PL2-SUMMARY-REC.
071900     IF WS-SUMMARY-STATUS NOT = '00'
072000         DISPLAY 'ERROR WRITING SUMMARY-FILE. RC: '
072100             WS-SUMMARY-STATUS
072200         MOVE 16 TO RETURN-CODE
072300     END-IF.
072400*    GRAND TOTALS ACCUMULATE ACROSS ALL SCENARIOS IN THE RUN FOR
072500*    THE 900-PRINT-GRAND-TOTAL-RTN FOOTER LINE (REQ SL-178).
072600     ADD PL2-SUM-TOTAL-REPAID TO WS-GT-TOTAL-REPAID.
072700     ADD PL2-SUM-WRITTEN-OFF  TO WS-GT-TOTAL-WRITTEN-OFF.
072800     ADD 1 TO WS-SCENARIO-COUNT.
072900     PERFORM 350-PRINT-FOOTER-RTN THRU 350-EXIT.
073000 300-EXIT.
073100     EXIT.
073200*
073300******************************************************************
073400*    350-PRINT-FOOTER-RTN
073500*    -------------------------------------------------------
073600*    PRINTS THE SCENARIO'S CLOSING LINE - EITHER THE "FREEDOM"
073700*    LINE (CLEARED EARLY, SHOWING YEARS TO CLEAR) OR THE "TRAP"
073800*    LINE (RAN THE FULL TERM, SHOWING THE WRITTEN-OFF AMOUNT).
073900*    THE TWO FOOTER LAYOUTS ARE DELIBERATELY WORDED DIFFERENTLY
074000*    SO THE PRINTED REPORT READS AS PLAIN ENGLISH RATHER THAN A
074100*    SINGLE NEUTRAL TEMPLATE - A REQUEST FROM THE POLICY TEAM
074200*    WHEN THIS REPORT WAS FIRST REVIEWED.
074300******************************************************************
074400 350-PRINT-FOOTER-RTN.
074500     IF PL2-SUM-CLEARED-FLAG = 'Y'
074600         MOVE PL2-SUM-YEARS-TO-CLEAR TO PL2-RPT-F-YRS
074700         MOVE PL2-SUM-TOTAL-REPAID   TO PL2-RPT-F-PAID2
074800         MOVE PL2-SUM-MULTIPLE       TO PL2-RPT-F-MULT2
074900         WRITE PL2-REPORT-RECORD FROM PL2-RPT-FOOTER-FREE AFTER 2
075000     ELSE
075100         MOVE PL2-SUM-WRITTEN-OFF  TO PL2-RPT-F-WOFF
075200         MOVE PL2-SUM-TOTAL-REPAID TO PL2-RPT-F-PAID1
075300         MOVE PL2-SUM-MULTIPLE     TO PL2-RPT-F-MULT1
075400         WRITE PL2-REPORT-RECORD FROM PL2-RPT-FOOTER-TRAP AFTER 2
075500     END-IF.
075600 350-EXIT.
075700     EXIT.
075800*
075900******************************************************************
076000*    700-OPEN-FILES-RTN
076100*    -------------------------------------------------------
076200*    OPENS ALL FOUR PLAN-2 FILES AND CHECKS EACH FILE STATUS
076300*    INDIVIDUALLY SO THE JOB LOG NAMES THE SPECIFIC FILE THAT
076400*    FAILED TO OPEN RATHER THAN A GENERIC ABEND.  ANY OPEN
076500*    FAILURE SETS RETURN-CODE 16 AND FORCES WS-SCENARIO-EOF TO
076600*    'Y' SO 000-MAIN-RTN'S PROCESSING LOOP NEVER STARTS.
076700******************************************************************
076800 700-OPEN-FILES-RTN.
076900*    SCENARIO-FILE OPENS INPUT; THE OTHER THREE OPEN OUTPUT -
077000*    THIS PROGRAM NEVER APPENDS TO AN EXISTING TRAJECT-FILE,
077100*    SUMMARY-FILE OR REPORT-FILE.  A RERUN OF A FAILED STEP
077200*    MUST BE PRECEDED BY THE USUAL CATALOGUED-PROCEDURE DELETE
077300*    OF THE PRIOR RUN'S OUTPUT DATASETS - SEE THE JCL, NOT THIS
077400*    PROGRAM.
077500     OPEN INPUT  SCENARIO-FILE
077600          OUTPUT TRAJECT-FILE
077700                 SUMMARY-FILE
077800                 REPORT-FILE.
077900     IF WS-SCENARIO-STATUS NOT = '00'
078000         DISPLAY 'ERROR OPENING SCENARIO-FILE. RC: '
078100             WS-SCENARIO-STATUS
078200         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
078300         MOVE 16 TO RETURN-CODE
078400         MOVE 'Y' TO WS-SCENARIO-EOF
078500     END-IF.
078600     IF WS-TRAJECT-STATUS NOT = '00'
078700         DISPLAY 'ERROR OPENING TRAJECT-FILE. RC: '
078800             WS-TRAJECT-STATUS
078900         MOVE 16 TO RETURN-CODE
079000         MOVE 'Y' TO WS-SCENARIO-EOF
079100     END-IF.
079200     IF WS-SUMMARY-STATUS NOT = '00'
079300         DISPLAY 'ERROR OPENING SUMMARY-FILE. RC: '
079400             WS-SUMMARY-STATUS
079500         MOVE 16 TO RETURN-CODE
079600         MOVE 'Y' TO WS-SCENARIO-EOF
079700     END-IF.
079800     IF WS-REPORT-STATUS NOT = '00'
079900         DISPLAY 'ERROR OPENING REPORT-FILE. RC: '
080000             WS-REPORT-STATUS
080100         MOVE 16 TO RETURN-CODE
080200         MOVE 'Y' TO WS-SCENARIO-EOF
080300     END-IF.
080400 700-EXIT.
080500     EXIT.
080600*
080700******************************************************************
080800*    730-READ-SCENARIO-RTN
080900*    -------------------------------------------------------
081000*    STANDARD SEQUENTIAL READ WITH AT END.  CALLED ONCE BEFORE
081100*    THE MAIN LOOP TO PRIME IT AND ONCE AT THE TAIL OF
081200*    100-PROCESS-SCENARIO-RTN TO ADVANCE TO THE NEXT SCENARIO.
081300******************************************************************
081400 730-READ-SCENARIO-RTN.
081500*    NO FILE-STATUS CHECK OTHER THAN AT END HERE - A SCENARIO
081600*    READ ERROR THAT IS NOT END OF FILE WOULD BE A DATASET
081700*    CORRUPTION ON AN INPUT FILE THIS PROGRAM DOES NOT OWN, AND
081800*    IS LEFT TO THE OPERATING SYSTEM TO ABEND THE STEP ON.
081900     READ SCENARIO-FILE
082000         AT END
082100             MOVE 'Y' TO WS-SCENARIO-EOF
082200     END-READ.
082300 730-EXIT.
082400     EXIT.
082500*
082600******************************************************************
082700*    790-CLOSE-FILES-RTN
082800*    -------------------------------------------------------
082900*    CLOSES ALL FOUR FILES AT NORMAL END OF RUN.  NO STATUS
083000*    CHECK ON CLOSE - A CLOSE FAILURE HERE HAS NO DOWNSTREAM
083100*    EFFECT SINCE THE STEP IS ALREADY ENDING.
083200******************************************************************
083300 790-CLOSE-FILES-RTN.
083400*    CLOSES RUN EVEN WHEN ONE OR MORE OPENS FAILED ABOVE - THE
083500*    RUNTIME TOLERATES A CLOSE ON A FILE THAT WAS NEVER
083600*    SUCCESSFULLY OPENED, SO THIS PARAGRAPH DOES NOT NEED TO
083700*    TEST WS-SCENARIO-EOF BEFORE ISSUING THE CLOSE.
083800     CLOSE SCENARIO-FILE
083900           TRAJECT-FILE
084000           SUMMARY-FILE
084100           REPORT-FILE.
084200 790-EXIT.
084300     EXIT.
084400*
084500******************************************************************
084600*    800-PRINT-TITLE-RTN
084700*    -------------------------------------------------------
084800*    PRINTS THE ONE-TIME REPORT TITLE LINE AT THE TOP OF THE
084900*    FIRST PAGE, CARRYING THE RUN DATE BROKEN OUT BY THE
085000*    REDEFINES IN WORKING-STORAGE.  AFTER PAGE STARTS A FRESH
085100*    PAGE REGARDLESS OF WHERE THE CARRIAGE CURRENTLY SITS.
085200******************************************************************
085300 800-PRINT-TITLE-RTN.
085400*    WS-RUN-YY/MM/DD ARE THE REDEFINES SLICES OF WS-RUN-DATE-N
085500*    ACCEPTED IN 000-MAIN-RTN - A TWO-DIGIT YEAR FOR THE BANNER
085600*    ONLY, NEVER USED IN DATE ARITHMETIC (SEE THE 03/11/99 Y2K
085700*    REVIEW ENTRY ABOVE).
085800     MOVE WS-RUN-MM TO PL2-RPT-T-MM.
085900     MOVE WS-RUN-DD TO PL2-RPT-T-DD.
086000     MOVE WS-RUN-YY TO PL2-RPT-T-YY.
086100     WRITE PL2-REPORT-RECORD FROM PL2-RPT-TITLE AFTER PAGE.
086200 800-EXIT.
086300     EXIT.
086400*
086500******************************************************************
086600*    900-PRINT-GRAND-TOTAL-RTN
086700*    -------------------------------------------------------
086800*    PRINTS THE ONE GRAND-TOTAL LINE AFTER THE LAST SCENARIO HAS
086900*    BEEN PROCESSED (REQ SL-178) - SCENARIO COUNT AND THE TWO
087000*    GRAND-TOTAL ACCUMULATORS BUILT UP ACROSS THE WHOLE RUN BY
087100*    300-WRITE-SUMMARY-RTN.
087200******************************************************************
087300 900-PRINT-GRAND-TOTAL-RTN.
087400*    WS-GT-TOTAL-REPAID AND WS-GT-TOTAL-WRITTEN-OFF ARE CARRIED
087500*    AT PIC S9(09)V99 - WIDE ENOUGH FOR A FULL TAPE'S WORTH OF
087600*    SCENARIOS WITHOUT OVERFLOWING, GIVEN THE PIC S9(09)V99
087700*    LIMIT ON ANY ONE SCENARIO'S TOTAL-REPAID OR WRITTEN-OFF
087800*    FIELD (SEE PL2SUM).
087900     MOVE WS-SCENARIO-COUNT       TO PL2-RPT-GT-CNT.
088000     MOVE WS-GT-TOTAL-REPAID      TO PL2-RPT-GT-REPAID.
088100     MOVE WS-GT-TOTAL-WRITTEN-OFF TO PL2-RPT-GT-WOFF.
088200     WRITE PL2-REPORT-RECORD FROM PL2-RPT-GRAND-TOTAL AFTER 2.
088300 900-EXIT.
088400     EXIT.
