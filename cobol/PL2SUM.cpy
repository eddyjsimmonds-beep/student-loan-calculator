000100******************************************************************
000200*
000300*    PL2SUM  -  PLAN 2 STUDENT LOAN - SCENARIO SUMMARY RECORD
000400*
000500*    ONE RECORD PER SCENARIO ON SUMMARY-FILE.  WRITTEN BY PL2SIM
000600*    300-WRITE-SUMMARY-RTN AFTER THE MONTHLY LOOP ENDS.
000700*
000800*    MAINTENANCE HISTORY                                         *
000900*    -------------------------------------------------------     *
001000*    06/14/91  RSH  ORIGINAL COPYBOOK.                            ORIG    
001100*    09/02/93  RSH  ADDED YEARS-TO-CLEAR FOR THE PAYOFF-YEAR      SL140   
001200*                   FOOTER LINE (REQ SL-140).
001300*    03/11/99  TWK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001400*
001500******************************************************************
001600 01  PL2-SUMMARY-REC.
001700     05  PL2-SUM-SCENARIO-ID       PIC X(08).
001800     05  PL2-SUM-TOTAL-REPAID      PIC 9(08)V99.
001900     05  PL2-SUM-WRITTEN-OFF       PIC 9(08)V99.
002000     05  PL2-SUM-MULTIPLE          PIC 9(03)V99.
002100     05  PL2-SUM-CLEARED-FLAG      PIC X(01).
002200         88  PL2-SUM-CLEARED           VALUE 'Y'.
002300         88  PL2-SUM-NOT-CLEARED       VALUE 'N'.
002400     05  PL2-SUM-YEARS-TO-CLEAR    PIC 9(02).
002500     05  FILLER                    PIC X(08).
