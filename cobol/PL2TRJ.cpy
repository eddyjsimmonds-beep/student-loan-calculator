000100******************************************************************
000200*
000300*    PL2TRJ  -  PLAN 2 STUDENT LOAN - YEARLY TRAJECTORY RECORD
000400*
000500*    ONE RECORD PER SIMULATED YEAR (PLUS THE CLOSING MONTH) PER
000600*    SCENARIO ON TRAJECT-FILE.  WRITTEN BY PL2SIM 250-WRITE-
000700*    TRAJECT-RTN.
000800*
000900*    MAINTENANCE HISTORY                                         *
001000*    -------------------------------------------------------     *
001100*    06/14/91  RSH  ORIGINAL COPYBOOK.                            ORIG    
001200*    03/11/99  TWK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.       Y2KREV  
001300*    08/22/04  DMP  WIDENED FILLER TO MATCH PL2SCN ROUNDING       SL206   
001400*                   CONVENTION (REQ SL-206).
001500*
001600******************************************************************
001700 01  PL2-TRAJECT-REC.
001800     05  PL2-TRJ-SCENARIO-ID       PIC X(08).
001900     05  PL2-TRJ-YEAR-INDEX        PIC 9(02).
002000     05  PL2-TRJ-LOAN-BALANCE      PIC 9(08)V99.
002100     05  PL2-TRJ-TOTAL-PAID        PIC 9(08)V99.
002200     05  PL2-TRJ-ANNUAL-SALARY     PIC 9(08)V99.
002300     05  PL2-TRJ-INTEREST-RATE     PIC 9(02)V9(04).
002400     05  FILLER                    PIC X(06).
